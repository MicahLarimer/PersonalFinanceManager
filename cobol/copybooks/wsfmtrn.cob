000100*********************************************
000200*                                           *
000300*  Record Definition For Finance Manager   *
000400*        Transaction (Ledger) File         *
000500*     No key - processed sequentially      *
000600*********************************************
000700* File size 76 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/02/26 vbc - Created, taken from the posting layer of the old
001200*                desktop finance workbook macros.
001300* 09/02/26 vbc - Added Trn-Year-Month redefine for the monthly
001400*                summary control break, saves recomputing it per pass.
001500* 11/02/26 vbc - Trn-Amount confirmed Comp-3, shop standard for money.
001600*
001700 01  FM-Transaction-Record.
001800     03  FM-Trn-Date                pic x(10).
001900     03  FM-Trn-Date-X redefines FM-Trn-Date.
002000         05  FM-Trn-Year            pic 9(4).
002100         05  FM-Trn-Date-Sep1       pic x.
002200         05  FM-Trn-Month           pic 99.
002300         05  FM-Trn-Date-Sep2       pic x.
002400         05  FM-Trn-Day             pic 99.
002500     03  FM-Trn-Yr-Mth-X redefines FM-Trn-Date.
002600         05  FM-Trn-Yr-Mth          pic x(7).
002700         05  filler                 pic x(3).
002800     03  FM-Trn-Type                pic x(7).
002900         88  FM-Trn-Is-Income            value "income ".
003000         88  FM-Trn-Is-Expense           value "expense".
003100     03  FM-Trn-Category            pic x(20).
003200     03  FM-Trn-Amount              pic s9(7)v99 comp-3.
003300     03  FM-Trn-Description         pic x(30).
003400     03  filler                     pic x(04).
003500*
