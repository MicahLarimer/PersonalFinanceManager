000100*********************************************
000200*                                           *
000300*  Record Definition For Finance Manager   *
000400*         Category Budget File             *
000500*     Uses Bud-Category as key             *
000600*********************************************
000700* File size 64 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/02/26 vbc - Created.
001200* 10/02/26 vbc - Added Bud-Remaining, written out on save so a file
001300*                listing on disk shows it without re-deriving it.
001400* 12/02/26 vbc - Confirmed no 88s needed, Bud-Period is free text.
001500*
001600 01  FM-Budget-Record.
001700     03  FM-Bud-Category            pic x(20).
001800     03  FM-Bud-Allocated           pic s9(7)v99 comp-3.
001900     03  FM-Bud-Spent               pic s9(7)v99 comp-3.
002000     03  FM-Bud-Remaining           pic s9(7)v99 comp-3.
002100     03  FM-Bud-Period              pic x(20).
002200     03  filler                     pic x(09).
002300*
