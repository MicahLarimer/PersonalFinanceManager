000100* 04/02/26 vbc - Created, cut down from the system wide Ws-Calling-Data
000200*                block - fm010/fm020 only need a verdict passed back,
000300*                not the full cross-module chaining fields.
000400* 11/02/26 vbc - Fm-Cd-Reason widened 25 -> 30 to fit the longest
000500*                category-name rejection text.
000550* 13/02/26 vbc - Fm-Cd-Reason widened 30 -> 35, the zero-allocated
000560*                budget rejection text was running to 33 and the
000570*                tail end was getting lost off "Skipping invalid
000580*                budget row -" on the console.
000600*
000700 01  FM-Calling-Data.
000800     03  FM-Cd-Function         pic 9.
000900         88  FM-Cd-Validate            value 1.
001000         88  FM-Cd-Post-Expense        value 2.
001050         88  FM-Cd-Compute-Remaining   value 3.
001100     03  FM-Cd-Return-Code      pic 9.
001200         88  FM-Cd-Accepted            value 0.
001300         88  FM-Cd-Rejected            value 1.
001400     03  FM-Cd-Reason           pic x(35).
001450     03  filler                 pic x(05).
001500*
