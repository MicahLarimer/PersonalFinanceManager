000100*****************************************************************
000200*                 Personal Finance - Transaction                *
000300*                     Field Validation Module                   *
000400*****************************************************************
000500*
000600 identification          division.
000700*
000800      program-id.        fm010.
000900*
001000*    Author.             R J Halloran.
001100*    Installation.       Applewood Computers - Personal Finance.
001200*    Date-Written.       15/03/1984.
001300*    Date-Compiled.
001400*    Security.           Applewood Computers Personal Finance
001500*                         System.  Distributed under the same
001600*                         licence terms as the rest of the
001700*                         Applewood Computers Accounting System
001800*                         suite - see the ACAS COPYING file.
001900*
002000*    Remarks.            Validates one transaction ledger record
002100*                         - date, type, category and amount - and
002200*                         hands back an accept/reject verdict.
002300*                         Called from fm000 at both load time and
002400*                         post time, per the note in fm000's own
002500*                         header.
002600*
002700*    Version.            See Prog-Name in Working-Storage.
002800*
002900*    Called modules.     None.
003000*
003100*    Files used.         None - works entirely off the passed
003200*                         parameters.
003300*
003400* Changes:
003500* 15/03/84 rh   - 0001 Created for the card-batch finance ledger
003600*                 poster, first cut of the edit rules.
003700* 22/09/86 rh   - 0014 Added type edit (income / expense only) per
003800*                 the year end audit finding.
003900* 11/02/91 klm  - 0033 Category non-blank edit added after a GL
004000*                 tie-out failure traced to a spaces category.
004100* 30/07/95 klm  - 0041 Date edit reworked to trap 31 day entries
004200*                 in April, June, September and November.
004300* 03/11/98 vbc  - 0058 Y2K review - four digit year already in use
004400*                 throughout, no two digit year assumption found.
004500* 04/01/99 vbc  - 0059 Y2K sign off, see master log PFM-Y2K-03.
004600* 18/06/02 vbc  - 0071 Leap year test reworked to use REMAINDER -
004700*                 no MOD function on the production compiler then.
004800* 14/10/25 vbc  - 1.0.03 Taken into the GnuCOBOL batch rewrite,
004900*                 tidied variable case to match house style.
005000* 09/02/26 vbc  - 1.0.04 Amount edit widened to reject non numeric
005100*                 data moved in from a damaged input tape image.
005150* 13/02/26 vbc  - 1.0.05 Special-Names class/UPSI apparatus taken
005160*                 out - turned out to be a habit carried over from
005170*                 a different shop, nothing like it anywhere else
005180*                 in this suite.  Type edit now rests on the two
005190*                 88s alone, same as every other code edit in the
005200*                 system.  Trace switch rebuilt on a plain working
005210*                 storage flag, see Ws-Trace-Sw below.
005220* 14/02/26 vbc  - 1.0.06 Special-Names paragraph put back minus
005230*                 the class/UPSI part - every program in the suite
005240*                 carries the form-feed mnemonic, this one should
005250*                 not have lost it along with the rest.
005260*
005300 environment             division.
005400*
005450 configuration           section.
005460 special-names.
005470     C01                     is  Top-Of-Form.
005480*
005500 data                    division.
006400*
006500 working-storage         section.
006600*
006700 77  Prog-Name               pic x(17) value "FM010   (1.0.06)".
006800*
006900*  Days-per-month table, built the old way as twelve fillers then
007000*  redefined as an occurs table - no intrinsic FUNCTION available.
007100*
007200 01  WS-Days-In-Month-Consts.
007300     03  filler              pic 9(2)     value 31.
007400     03  filler              pic 9(2)     value 28.
007500     03  filler              pic 9(2)     value 31.
007600     03  filler              pic 9(2)     value 30.
007700     03  filler              pic 9(2)     value 31.
007800     03  filler              pic 9(2)     value 30.
007900     03  filler              pic 9(2)     value 31.
008000     03  filler              pic 9(2)     value 31.
008100     03  filler              pic 9(2)     value 30.
008200     03  filler              pic 9(2)     value 31.
008300     03  filler              pic 9(2)     value 30.
008400     03  filler              pic 9(2)     value 31.
008500 01  WS-Days-In-Month-Tbl redefines
008600                             WS-Days-In-Month-Consts.
008700     03  WS-Days-In-Month    pic 9(2)     occurs 12.
008800*
008900 01  WS-Work-Fields.
009000     03  WS-Year-Work         pic 9(4)    comp.
009100     03  WS-Div-Result        pic 9(4)    comp.
009200     03  WS-Rem-4             pic 9(4)    comp.
009300     03  WS-Rem-100           pic 9(4)    comp.
009400     03  WS-Rem-400           pic 9(4)    comp.
009500     03  WS-Max-Days          pic 99      comp.
009600     03  WS-Leap-Flag         pic x       value "N".
009700         88  WS-Is-Leap                   value "Y".
009750     03  WS-Trace-Sw          pic x       value "N".
009760         88  WS-Trace-On                  value "Y".
009770         88  WS-Trace-Off                 value "N".
009800     03  filler               pic x(04).
009810*
009820*  Trace fields - Ws-Trace-Sw hand set to "Y" and recompiled puts
009830*  the computed leap year ceiling and the checked date on the
009840*  console, same edited-field-plus-alpha-redefine trick the FM020
009845*  trace uses.  Never driven from JCL on this one.
009850*
009860 01  WS-Trace-Max-Days-Ed     pic z9.
009870 01  WS-Trace-Max-Days-X redefines
009880                             WS-Trace-Max-Days-Ed
009890                             pic xx.
009900 01  WS-Trace-Date-Ed         pic x(10).
009910 01  WS-Trace-Date-Ed-X redefines
009920                             WS-Trace-Date-Ed
009930                             pic x(10).
009940*
010000 linkage                 section.
010100*
010200 copy "wsfmcall.cob".
010300 copy "wsfmtrn.cob".
010400*
010500 procedure  division using FM-Calling-Data
010600                           FM-Transaction-Record.
010700*
010800 aa000-Main               section.
010900*
011000     move     zero  to  FM-Cd-Return-Code.
011100     move     spaces to FM-Cd-Reason.
011200*
011300     perform  bb010-Validate-Date   thru  bb010-Exit.
011400     if       FM-Cd-Rejected
011500              go to aa000-Exit.
011600     perform  bb020-Validate-Type   thru  bb020-Exit.
011700     if       FM-Cd-Rejected
011800              go to aa000-Exit.
011900     perform  bb030-Validate-Category thru bb030-Exit.
012000     if       FM-Cd-Rejected
012100              go to aa000-Exit.
012200     perform  bb040-Validate-Amount thru bb040-Exit.
012300*
012400 aa000-Exit.
012500     goback.
012600*
012700 bb010-Validate-Date      section.
012800*
012900*  Separators must be present and in the right place - the record
013000*  is stored as YYYY-MM-DD, no other form is accepted.
013100*
013200     if       FM-Trn-Date-Sep1 not = "-"
013300        or    FM-Trn-Date-Sep2 not = "-"
013400              move 1 to FM-Cd-Return-Code
013500              move "Invalid date format" to FM-Cd-Reason
013600              go to bb010-Exit.
013700     if       FM-Trn-Year = zero
013800        or    FM-Trn-Month not numeric
013900        or    FM-Trn-Month < 1
014000        or    FM-Trn-Month > 12
014100        or    FM-Trn-Day   not numeric
014200              move 1 to FM-Cd-Return-Code
014300              move "Invalid date format" to FM-Cd-Reason
014400              go to bb010-Exit.
014500*
014600*  Leap year check - divisible by 400, or by 4 but not by 100.
014700*
014800     move     FM-Trn-Year to WS-Year-Work.
014900     divide   WS-Year-Work by 4   giving WS-Div-Result
015000                                  remainder WS-Rem-4.
015100     divide   WS-Year-Work by 100 giving WS-Div-Result
015200                                  remainder WS-Rem-100.
015300     divide   WS-Year-Work by 400 giving WS-Div-Result
015400                                  remainder WS-Rem-400.
015500     move     "N" to WS-Leap-Flag.
015600     if       WS-Rem-400 = zero
015700              move "Y" to WS-Leap-Flag
015800     else
015900              if  WS-Rem-100 not = zero
016000              and WS-Rem-4   = zero
016100                  move "Y" to WS-Leap-Flag.
016200*
016300     move     WS-Days-In-Month (FM-Trn-Month) to WS-Max-Days.
016400     if       FM-Trn-Month = 2 and WS-Is-Leap
016500              move 29 to WS-Max-Days.
016600     if       FM-Trn-Day < 1 or FM-Trn-Day > WS-Max-Days
016700              move 1 to FM-Cd-Return-Code
016800              move "Invalid date format" to FM-Cd-Reason.
016850     if       WS-Trace-On
016860              move WS-Max-Days to WS-Trace-Max-Days-Ed
016870              move FM-Trn-Date to WS-Trace-Date-Ed
016880              display "FM010 TRACE - DATE " WS-Trace-Date-Ed
016890                       " MAX-DAYS " WS-Trace-Max-Days-Ed
016895     end-if.
016900*
017000 bb010-Exit.
017100     exit     section.
017200*
017300 bb020-Validate-Type      section.
017400*
017500*  The '86 audit finding just wants the code checked against the
017600*  allowed list - the two 88s below already pin the exact text,
017650*  no separate character class test is needed on top of them.
017700*
017800     if       FM-Trn-Is-Income
017900        or    FM-Trn-Is-Expense
018000              continue
018100     else
018200              move 1 to FM-Cd-Return-Code
018300              move "Invalid transaction type" to FM-Cd-Reason.
018400*
018500 bb020-Exit.
018600     exit     section.
018700*
018800 bb030-Validate-Category  section.
018900*
019000     if       FM-Trn-Category = spaces
019100              move 1 to FM-Cd-Return-Code
019200              move "Category must not be blank" to FM-Cd-Reason.
019300*
019400 bb030-Exit.
019500     exit     section.
019600*
019700 bb040-Validate-Amount    section.
019800*
019900     if       FM-Trn-Amount not numeric
020000        or    FM-Trn-Amount < zero
020100              move 1 to FM-Cd-Return-Code
020200              move "Amount must not be negative" to FM-Cd-Reason.
020300*
020400 bb040-Exit.
020500     exit     section.
020600*
