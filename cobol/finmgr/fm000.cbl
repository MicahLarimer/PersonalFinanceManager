000100*****************************************************************
000200*                 Personal Finance - Batch Core                  *
000300*              Ledger Posting And Reporting Driver                *
000400*****************************************************************
000500*
000600 identification          division.
000700*
000800      program-id.        fm000.
000900*
001000*    Author.             R J Halloran.
001100*    Installation.       Applewood Computers - Personal Finance.
001200*    Date-Written.       15/03/1984.
001300*    Date-Compiled.
001400*    Security.           Applewood Computers Personal Finance
001500*                         System.  Distributed under the same
001600*                         licence terms as the rest of the
001700*                         Applewood Computers Accounting System
001800*                         suite - see the ACAS COPYING file.
001900*
002000*    Remarks.            Reads the transaction ledger and the
002100*                         category budget file, posts every
002200*                         expense row against its matching
002300*                         budget, produces the five standard
002400*                         listings and rewrites both files.
002500*                         Runs unattended start to finish - there
002600*                         is no operator menu, this replaces the
002700*                         old desktop workbook macro chain.
002800*
002900*    Version.            See Prog-Name in Working-Storage.
003000*
003100*    Called modules.     FM010 (field validation), FM020 (budget
003200*                         posting engine).
003300*
003400*    Files used.         TRNFILE  - transaction ledger, in/out.
003500*                         BUDFILE  - category budget file, in/out.
003600*                         RPTFILE  - the five listings, out only.
003700*
003800* Changes:
003900* 15/03/84 rh   - 0001 Created for the card-batch finance ledger
004000*                 poster, first cut - totals report only.
004100* 22/09/86 rh   - 0014 Category breakdown and monthly summary
004200*                 listings added per the year end audit finding.
004300* 11/02/91 klm  - 0033 Duplicate category check added to the
004400*                 budget load after a GL tie-out came back twice.
004500* 30/07/95 klm  - 0041 No-match-on-post warning wired through to
004600*                 the console, was being swallowed silently.
004700* 03/11/98 vbc  - 0058 Y2K review - four digit year already in use
004800*                 throughout, no two digit year assumption found.
004900* 04/01/99 vbc  - 0059 Y2K sign off, see master log PFM-Y2K-03.
005000* 12/06/03 vbc  - 0074 Table capacities raised 200 -> 500 rows,
005100*                 ledger volume had outgrown the old limit.
005200* 14/10/25 vbc  - 1.0.05 Taken into the GnuCOBOL batch rewrite,
005300*                 tidied variable case to match house style,
005400*                 menu and chart routines dropped - batch only.
005500* 09/02/26 vbc  - 1.0.06 Budget table entries now hold remaining
005600*                 as well as allocated/spent, saved back to disk.
005700* 11/02/26 vbc  - 1.0.07 Header record on the transaction file
005800*                 confirmed skipped on load, not validated.
005850* 13/02/26 vbc  - 1.0.08 Report edit fields widened 8 -> 9 integer
005860*                 digits to match the S9(9) accumulators, the old
005870*                 picture was dropping the leading digit off a big
005880*                 total.  ", Net: " literal was one byte short of
005890*                 its own field too, tightened up.  Special-Names
005900*                 block dropped - nothing in this program used the
005910*                 class or the form-feed mnemonic, it was copied
005920*                 over from the FM010/FM020 header by habit.
005930* 14/02/26 vbc  - 1.0.09 Special-Names paragraph put back - every
005940*                 program in the suite carries one, form-feed
005950*                 mnemonic included, whether or not the listing
005960*                 happens to use it on a given install.  Left the
005970*                 class/UPSI trace apparatus out, that part really
005980*                 was this program's own invention.
005981* 14/02/26 vbc  - 1.0.10 Aa310 reworked so Ws-Bud-Found-Sw is
005982*                 actually read, not just set - the post and the
005983*                 remaining-balance derive now sit inside the
005984*                 If Ws-Bud-Found test instead of relying on the
005985*                 search's own At End to jump past them.  Review
005986*                 remarks added through Aa110-Aa960 - the listing
005987*                 density on this one had fallen well short of the
005988*                 rest of the suite.
005989*
006000 environment             division.
006100*
006200 configuration           section.
006300 special-names.
006400     C01                     is  Top-Of-Form.
006500*
006900 input-output            section.
007000 file-control.
007100     select   TRNFILE    assign        "TRNFILE"
007200                          organization  line sequential
007300                          status        WS-Trn-File-Status.
007400*
007500     select   BUDFILE    assign        "BUDFILE"
007600                          organization  line sequential
007700                          status        WS-Bud-File-Status.
007800*
007900     select   RPTFILE    assign        "RPTFILE"
008000                          organization  line sequential
008100                          status        WS-Rpt-File-Status.
008200*
008300 data                    division.
008400*
008500 file                    section.
008600*
008700 fd  TRNFILE.
008800     copy "wsfmtrn.cob".
008900*
009000 fd  BUDFILE.
009100     copy "wsfmbud.cob".
009200*
009300 fd  RPTFILE
009400     record contains 132 characters.
009500*
009600 01  RPT-File-Record         pic x(132).
009700*
009800 working-storage         section.
009900*
010000 77  Prog-Name               pic x(17) value "FM000   (1.0.10)".
010100*
010200*  Table capacities - raised once already (see 12/06/03 entry
010300*  above), fixed capacity per the system design note, no
010400*  dynamically growing lists in a batch program.
010500*
010600 01  WS-Table-Limits.
010700     03  WS-Trn-Max           pic 9(4)  comp   value 500.
010800     03  WS-Bud-Max           pic 9(4)  comp   value 100.
010900     03  WS-Cat-Max           pic 9(4)  comp   value 100.
011000     03  WS-Mon-Max           pic 9(4)  comp   value 60.
011100     03  filler               pic x(02).
011200*
011300 01  WS-File-Status-Block.
011400     03  WS-Trn-File-Status   pic xx    value zero.
011500     03  WS-Bud-File-Status   pic xx    value zero.
011600     03  WS-Rpt-File-Status   pic xx    value zero.
011700     03  filler               pic x(04).
011800*
011900 01  WS-Switches.
012000     03  WS-Trn-Eof-Sw        pic x     value "N".
012100         88  WS-Trn-Eof                 value "Y".
012200     03  WS-Bud-Eof-Sw        pic x     value "N".
012300         88  WS-Bud-Eof                 value "Y".
012400     03  WS-First-Trn-Sw      pic x     value "Y".
012500         88  WS-First-Trn-Rec            value "Y".
012600     03  WS-Bud-Found-Sw      pic x     value "N".
012700         88  WS-Bud-Found                value "Y".
012800     03  filler               pic x(05).
012900*
013000 01  WS-Counters.
013100     03  WS-Trn-Count         pic 9(4)  comp   value zero.
013200     03  WS-Bud-Count         pic 9(4)  comp   value zero.
013300     03  WS-Cat-Count         pic 9(4)  comp   value zero.
013400     03  WS-Mon-Count         pic 9(4)  comp   value zero.
013500     03  WS-Ins-Ndx           pic 9(4)  comp   value zero.
013600     03  WS-Rejects           pic 9(4)  comp   value zero.
013700     03  filler               pic x(04).
013800*
013900*  The calling block passed to FM010 and FM020 - same copybook
014000*  both modules use, so a field moved here means the same thing
014100*  on both sides of the CALL.
014200*
014300 copy "wsfmcall.cob".
014400*
014500*  In memory transaction table, file order preserved - report
014600*  passes never re-sort it, only the monthly table below is kept
014700*  in ascending key order as months are first seen.
014800*
014900 01  WS-Trn-Table.
015000     03  WS-Trn-Entry         occurs 500 times
015100                               indexed by Trn-Ndx.
015200         05  WS-Trn-Date          pic x(10).
015300         05  WS-Trn-Date-X redefines WS-Trn-Date.
015400             07  WS-Trn-Yr-Mth    pic x(7).
015500             07  filler           pic x(3).
015600         05  WS-Trn-Type          pic x(7).
015700             88  WS-Trn-Is-Income       value "income ".
015800             88  WS-Trn-Is-Expense      value "expense".
015900         05  WS-Trn-Category      pic x(20).
016000         05  WS-Trn-Amount        pic s9(7)v99 comp-3.
016100         05  WS-Trn-Description   pic x(30).
016200         05  filler               pic x(04).
016300*
016400*  In memory budget table, file order preserved on save.
016500*
016600 01  WS-Bud-Table.
016700     03  WS-Bud-Entry         occurs 100 times
016800                               indexed by Bud-Ndx.
016900         05  WS-Bud-Category      pic x(20).
017000         05  WS-Bud-Allocated     pic s9(7)v99 comp-3.
017100         05  WS-Bud-Spent         pic s9(7)v99 comp-3.
017200         05  WS-Bud-Remaining     pic s9(7)v99 comp-3.
017300         05  WS-Bud-Period        pic x(20).
017400         05  filler               pic x(09).
017500*
017600*  Category breakdown work table - first seen order, expense
017700*  rows only, built fresh on every report pass.
017800*
017900 01  WS-Cat-Table.
018000     03  WS-Cat-Entry          occurs 100 times
018100                                indexed by Cat-Ndx.
018200         05  WS-Cat-Name           pic x(20).
018300         05  WS-Cat-Total          pic s9(9)v99 comp-3.
018400         05  filler                pic x(05).
018500*
018600*  Monthly summary work table - kept in ascending Yr-Mth order,
018700*  a small insertion sort as each new month key is first seen
018800*  rather than a SORT verb, the table never exceeds 60 rows.
018900*
019000 01  WS-Mon-Table.
019100     03  WS-Mon-Entry           occurs 60 times
019200                                 indexed by Mon-Ndx.
019300         05  WS-Mon-Key             pic x(7).
019400         05  WS-Mon-Income          pic s9(9)v99 comp-3.
019500         05  WS-Mon-Expense         pic s9(9)v99 comp-3.
019600         05  filler                 pic x(05).
019700*
019800*  Report accumulators and edited print fields.  Three print
019900*  line layouts share one print area, same idea as the old
020000*  register program's alternate date formats.
020100*
020200 01  WS-Report-Totals.
020300     03  WS-Tot-Income          pic s9(9)v99 comp-3 value zero.
020400     03  WS-Tot-Expense         pic s9(9)v99 comp-3 value zero.
020500     03  WS-Tot-Net             pic s9(9)v99 comp-3 value zero.
020600     03  filler                 pic x(04).
020700*
020800 01  WS-Print-Line               pic x(132).
020900 01  WS-Print-Totals-Line redefines WS-Print-Line.
021000     03  WS-PT-Literal-1         pic x(14)    value "Total Income: ".
021100     03  WS-PT-Income-Ed         pic $z,zzz,zzz,zz9.99.
021200     03  WS-PT-Literal-2         pic x(18)    value ", Total Expenses: ".
021300     03  WS-PT-Expense-Ed        pic $z,zzz,zzz,zz9.99.
021400     03  WS-PT-Literal-3         pic x(7)     value ", Net: ".
021500     03  WS-PT-Net-Ed            pic $z,zzz,zzz,zz9.99-.
021600     03  filler                  pic x(41).
022200 01  WS-Print-Monthly-Line redefines WS-Print-Line.
022300     03  WS-PM-Month             pic x(7).
022400     03  WS-PM-Literal-1         pic x(11)    value ": Income: ".
022500     03  WS-PM-Income-Ed         pic $z,zzz,zzz,zz9.99.
022600     03  WS-PM-Literal-2         pic x(12)    value ", Expenses: ".
022700     03  WS-PM-Expense-Ed        pic $z,zzz,zzz,zz9.99.
022800     03  filler                  pic x(68).
022900*
023000 01  WS-Amount-Edit               pic $zz,zzz,zz9.99.
023100 01  WS-Bud-Alloc-Edit            pic $zz,zzz,zz9.99.
023200 01  WS-Bud-Spent-Edit            pic $zz,zzz,zz9.99.
023300 01  WS-Bud-Rem-Edit              pic $zz,zzz,zz9.99-.
023310 01  WS-PC-Total-Ed               pic $z,zzz,zzz,zz9.99.
023320*
023330*  The category breakdown line is built straight into the report
023340*  record by Aa530 with a STRING, the same as the ledger and
023350*  budget listings - it never needed the Print-Line REDEFINES
023360*  treatment the totals and monthly lines use, just this one
023370*  edited field.
023380*
023390 01  WS-Dsp-Line                  pic x(80).
023395*
023396*  Built fresh by STRING before every console warning/rejection
023397*  message that carries a category name - DISPLAYing a table or
023398*  linkage field directly would carry its trailing PIC X padding
023399*  straight out to the operator's screen, same reasoning as the
023400*  STRING/DELIMITED BY SPACE treatment the report lines use.
023401*
023500 01  Error-Messages.
023600     03  SY001  pic x(40) value "No transactions available for report".
023700     03  SY002  pic x(40) value "No expenses available for report".
023800     03  SY003  pic x(25) value "No transactions found".
023900     03  SY004  pic x(20) value "No budgets found".
023950     03  filler pic x(07).
024000*
024100 procedure division.
024200*
024300 aa000-Main              section.
024400*
024500     perform  aa100-Load-Transactions   thru  aa100-Exit.
024600     perform  aa200-Load-Budgets        thru  aa200-Exit.
024700     perform  aa300-Post-Transactions   thru  aa300-Exit.
024800     perform  aa400-Report-Totals       thru  aa400-Exit.
024900     perform  aa500-Report-Category     thru  aa500-Exit.
025000     perform  aa600-Report-Monthly      thru  aa600-Exit.
025100     perform  aa700-Report-Transactions thru  aa700-Exit.
025200     perform  aa800-Report-Budgets      thru  aa800-Exit.
025300     perform  aa900-Save-Transactions   thru  aa900-Exit.
025400     perform  aa950-Save-Budgets        thru  aa950-Exit.
025500*
025600 aa000-Exit.
025700     stop     run.
025800*
025900 aa100-Load-Transactions section.
026000*
026100*  First record on the file is a header and is skipped - the
026200*  rest are field validated by FM010, one CALL per row, rejects
026300*  reported and dropped, load continues.
026400*
026500     open     input TRNFILE.
026600     if       WS-Trn-File-Status = "35"
026700              go to aa100-Exit.
026800     move     "N" to WS-Trn-Eof-Sw.
026900     move     "Y" to WS-First-Trn-Sw.
027000     perform  aa110-Read-Trn thru aa110-Exit
027100              until WS-Trn-Eof.
027200     close    TRNFILE.
027300*
027400 aa100-Exit.
027500     exit     section.
027600*
027700 aa110-Read-Trn          section.
027750*
027760*  One row, one call to Fm010's field edit - the Function-1
027770*  path validates without posting anything.  Ws-First-Trn-Sw
027780*  skips the header line straight through without a call, it
027790*  is not a data row and Fm010 was never meant to see it.
027800*
027900     read     TRNFILE
028000              at end
028100              move   "Y" to WS-Trn-Eof-Sw
028200              go to aa110-Exit.
028300     if       WS-First-Trn-Rec
028400              move   "N" to WS-First-Trn-Sw
028500              go to aa110-Exit.
028600     move     1 to FM-Cd-Function.
028700     call     "fm010" using FM-Calling-Data FM-Transaction-Record.
028750*
028760*  A reject is logged and the row dropped from the table - it
028770*  never reaches posting or any of the five reports below.
028780*
028800     if       FM-Cd-Rejected
028900              display "Skipping invalid transaction row - "
029000                       FM-Cd-Reason
029100              add      1 to WS-Rejects
029200              go to aa110-Exit.
029300     if       WS-Trn-Count < WS-Trn-Max
029400              add      1 to WS-Trn-Count
029500              set      Trn-Ndx to WS-Trn-Count
029600              move     FM-Transaction-Record to WS-Trn-Entry (Trn-Ndx).
029700*
029800 aa110-Exit.
029900     exit     section.
030000*
030100 aa200-Load-Budgets      section.
030200*
030300*  Duplicate category check happens here, not in a separate
030400*  add-budget step - there is no live add-budget input in
030500*  unattended batch mode, every row off the file is treated as
030600*  the add-budget rule would treat it.
030700*
030800     open     input BUDFILE.
030900     if       WS-Bud-File-Status = "35"
031000              go to aa200-Exit.
031100     move     "N" to WS-Bud-Eof-Sw.
031200     perform  aa210-Read-Bud thru aa210-Exit
031300              until WS-Bud-Eof.
031400     close    BUDFILE.
031500*
031600 aa200-Exit.
031700     exit     section.
031800*
031900 aa210-Read-Bud          section.
031950*
031960*  Budget file carries no header, unlike the ledger - every row
031970*  read here is a data row.  The edit call reuses Fm020's
031980*  Function-1 path, the same module the ledger posting uses
031990*  later, so the allocated-amount rule only lives in one place.
032000*
032100     read     BUDFILE
032200              at end
032300              move   "Y" to WS-Bud-Eof-Sw
032400              go to aa210-Exit.
032500     move     1 to FM-Cd-Function.
032600     call     "fm020" using FM-Calling-Data
032700                            FM-Budget-Record
032800                            FM-Transaction-Record.
032900     if       FM-Cd-Rejected
033000              display "Skipping invalid budget row - " FM-Cd-Reason
033100              add      1 to WS-Rejects
033200              go to aa210-Exit.
033250*
033260*  Duplicate category is rejected outright rather than merged
033270*  with the existing row - the first budget row for a category
033280*  wins, every later one for the same category is dropped.
033290*
033300     set      Bud-Ndx to 1.
033400     search   WS-Bud-Entry
033500              at end   perform aa215-Add-Budget thru aa215-Exit
033600              when     WS-Bud-Category (Bud-Ndx) = FM-Bud-Category
033650                       string "Budget for category '" delimited by size
033660                              FM-Bud-Category          delimited by space
033670                              "' already exists"       delimited by size
033680                                                  into WS-Dsp-Line
033685                       end-string
033690                       display WS-Dsp-Line
033900                       add      1 to WS-Rejects.
034000*
034100 aa210-Exit.
034200     exit     section.
034300*
034400 aa215-Add-Budget        section.
034450*
034460*  New category - appended to the table, then the remaining
034470*  balance is derived through Fm020's Function-3 path rather
034480*  than subtracted here in line, same rule the ledger posting
034490*  and the end of run save both use, only ever computed once.
034500*
034600     if       WS-Bud-Count < WS-Bud-Max
034700              add      1 to WS-Bud-Count
034800              set      Bud-Ndx to WS-Bud-Count
034900              move     FM-Bud-Category  to WS-Bud-Category  (Bud-Ndx)
035000              move     FM-Bud-Allocated to WS-Bud-Allocated (Bud-Ndx)
035100              move     FM-Bud-Spent     to WS-Bud-Spent     (Bud-Ndx)
035200              move     FM-Bud-Period    to WS-Bud-Period    (Bud-Ndx)
035300              move     3 to FM-Cd-Function
035400              call     "fm020" using FM-Calling-Data
035500                                     FM-Budget-Record
035600                                     FM-Transaction-Record
035700              move     FM-Bud-Remaining to WS-Bud-Remaining (Bud-Ndx).
035800*
035900 aa215-Exit.
036000     exit     section.
036100*
036200 aa300-Post-Transactions section.
036300*
036400*  Every transaction loaded this run is posted once - Income
036500*  rows never touch a budget, Expense rows search the budget
036600*  table for an exact category match and add spent.
036700*
036800     if       WS-Trn-Count = zero
036900              go to aa300-Exit.
037000     perform  aa305-Post-Check-One thru aa305-Exit
037100              varying Trn-Ndx from 1 by 1
037200              until   Trn-Ndx > WS-Trn-Count.
037300*
037400 aa300-Exit.
037500     exit     section.
037600*
037700 aa305-Post-Check-One    section.
037800*
037900     if       WS-Trn-Is-Expense (Trn-Ndx)
038000              perform aa310-Post-One-Trn thru aa310-Exit.
038100*
038200 aa305-Exit.
038300     exit     section.
038400*
038500 aa310-Post-One-Trn      section.
038600*
038700     move     "N" to WS-Bud-Found-Sw.
038800     set      Bud-Ndx to 1.
038900     search   WS-Bud-Entry
039000              at end
039050                       string "No budget found for category '"
039060                                                  delimited by size
039070                              WS-Trn-Category (Trn-Ndx)
039080                                                  delimited by space
039090                              "'"                  delimited by size
039095                                                  into WS-Dsp-Line
039098                       end-string
039099                       display WS-Dsp-Line
039400              when     WS-Bud-Category (Bud-Ndx) =
039450                       WS-Trn-Category (Trn-Ndx)
039500                       move "Y" to WS-Bud-Found-Sw.
039550*
039560*    Bud-Ndx only points at a live table row when the search
039570*    actually matched - the post and the remaining-balance
039580*    derive both stay inside this test, same as the category
039590*    compare down in fm020 itself.
039600     if       WS-Bud-Found
039700              move WS-Bud-Entry (Bud-Ndx) to FM-Budget-Record
039750              move WS-Trn-Entry (Trn-Ndx) to FM-Transaction-Record
039800              move 2 to FM-Cd-Function
039900              call "fm020" using FM-Calling-Data
040000                                 FM-Budget-Record
040100                                 FM-Transaction-Record
040200              if       FM-Cd-Accepted
040300                       move 3 to FM-Cd-Function
040400                       call "fm020" using FM-Calling-Data
040500                                          FM-Budget-Record
040600                                          FM-Transaction-Record
040700                       move FM-Budget-Record to
040750                                 WS-Bud-Entry (Bud-Ndx).
040800*
040900 aa310-Exit.
041000     exit     section.
041100*
041200 aa400-Report-Totals     section.
041300*
041320*  First of the five listings.  An empty ledger gets the short
041330*  "no transactions" message and nothing else - no sense opening
041340*  the accumulator pass over zero rows.
041350*
041400     move     zero to WS-Tot-Income WS-Tot-Expense.
041500     if       WS-Trn-Count = zero
041600              move SY001 to RPT-File-Record
041700              open extend RPTFILE
041800              write RPT-File-Record
041900              close RPTFILE
042000              go to aa400-Exit.
042050*
042060*  One pass over the whole transaction table, Aa405 below sorts
042070*  each row into income or expense by its 88 and adds it to the
042080*  matching accumulator - net is derived once, after the pass,
042090*  not kept running row by row.
042100     perform  aa405-Accum-Totals thru aa405-Exit
042200              varying Trn-Ndx from 1 by 1
042300              until   Trn-Ndx > WS-Trn-Count.
042400     subtract WS-Tot-Expense from WS-Tot-Income giving WS-Tot-Net.
042450*
042460*  A ledger can hold rows and still have nothing to report - all
042470*  of them invalid-on-reload oddities with a zero amount, say.
042480*  Catch that case the same way as the empty-table case above.
042500     if       WS-Tot-Income = zero and WS-Tot-Expense = zero
042600              move SY001 to RPT-File-Record
042700              open extend RPTFILE
042800              write RPT-File-Record
042900              close RPTFILE
043000              go to aa400-Exit.
043050*
043060*  Edit the three totals onto the one print line laid out for
043070*  this report and write it - see the Ws-Print-Totals-Line
043080*  redefine of Ws-Print-Line back in Working-Storage.
043100     move     WS-Tot-Income  to WS-PT-Income-Ed.
043200     move     WS-Tot-Expense to WS-PT-Expense-Ed.
043300     move     WS-Tot-Net     to WS-PT-Net-Ed.
043400     open     extend RPTFILE.
043500     write    RPT-File-Record from WS-Print-Totals-Line.
043600     close    RPTFILE.
043700*
043800 aa400-Exit.
043900     exit     section.
044000*
044100 aa405-Accum-Totals      section.
044150*
044160*  Called once per transaction row by the Perform Varying above.
044170*  Income and expense are mutually exclusive per Fm010's type
044180*  edit, so at most one of these two Adds actually fires.
044200*
044300     if       WS-Trn-Is-Income (Trn-Ndx)
044400              add WS-Trn-Amount (Trn-Ndx) to WS-Tot-Income.
044500     if       WS-Trn-Is-Expense (Trn-Ndx)
044600              add WS-Trn-Amount (Trn-Ndx) to WS-Tot-Expense.
044700*
044800 aa405-Exit.
044900     exit     section.
045000*
045100 aa500-Report-Category   section.
045150*
045160*  Second listing - expense amounts grouped by category, in the
045170*  order each category is first seen in the ledger.  No sort
045180*  step, the table below is built and searched in ledger order.
045200*
045300     move     zero to WS-Cat-Count.
045400     if       WS-Trn-Count = zero
045500              go to aa510-Category-Write.
045600     perform  aa525-Accum-Category thru aa525-Exit
045700              varying Trn-Ndx from 1 by 1
045800              until   Trn-Ndx > WS-Trn-Count.
045900*
046000 aa510-Category-Write.
046050*
046060*  Rptfile is only open while this section is actually writing
046070*  to it - each of the five listings opens and closes its own
046080*  span, same Extend-then-Close bracket every time.
046100     open     extend RPTFILE.
046200     if       WS-Cat-Count = zero
046300              move SY002 to RPT-File-Record
046400              write RPT-File-Record
046500              close RPTFILE
046600              go to aa500-Exit.
046700     move     "Category Spending Breakdown:" to RPT-File-Record.
046800     write    RPT-File-Record.
046900     perform  aa530-Write-Category-Line thru aa530-Exit
047000              varying Cat-Ndx from 1 by 1
047100              until   Cat-Ndx > WS-Cat-Count.
047200     close    RPTFILE.
047300*
047400 aa500-Exit.
047500     exit     section.
047600*
047700 aa525-Accum-Category    section.
047750*
047760*  Income rows never reach a budget and never reach this report
047770*  either - only WS-Trn-Is-Expense rows are worth a table lookup.
047780*  Category search always starts at the front of the table; the
047790*  At End arm means this is the first time the category is seen.
047800*
047900     if       WS-Trn-Is-Expense (Trn-Ndx)
048000              set    Cat-Ndx to 1
048100              search WS-Cat-Entry
048200                     at end perform aa527-New-Category thru aa527-Exit
048300                     when   WS-Cat-Name (Cat-Ndx) =
048350                            WS-Trn-Category (Trn-Ndx)
048400                            add WS-Trn-Amount (Trn-Ndx)
048500                              to WS-Cat-Total (Cat-Ndx).
048600*
048700 aa525-Exit.
048800     exit     section.
048900*
049000 aa527-New-Category      section.
049050*
049060*  First-seen category - appended at the next free slot, not
049070*  inserted in sorted order the way the monthly table is below,
049080*  the report wants first-seen order, not alphabetic.
049100*
049200     if       WS-Cat-Count < WS-Cat-Max
049300              add      1 to WS-Cat-Count
049400              set      Cat-Ndx to WS-Cat-Count
049500              move     WS-Trn-Category (Trn-Ndx) to WS-Cat-Name (Cat-Ndx)
049600              move     WS-Trn-Amount (Trn-Ndx) to WS-Cat-Total (Cat-Ndx).
049700*
049800 aa527-Exit.
049900     exit     section.
050000*
050100 aa530-Write-Category-Line section.
050150*
050160*  One print line per category row, Cat-Ndx already positioned
050170*  by the Perform Varying that drives this paragraph.  Built
050180*  with STRING/DELIMITED BY SPACE the same way Aa710 and Aa810
050190*  build the ledger and budget lines below - a plain MOVE of
050195*  Ws-Cat-Name into a fixed field would carry its trailing PIC
050196*  X(20) padding straight through to the printed colon.
050200*
050300     move     WS-Cat-Total (Cat-Ndx) to WS-PC-Total-Ed.
050350     move     spaces to RPT-File-Record.
050400     string   WS-Cat-Name (Cat-Ndx) delimited by space
050450              ": "                  delimited by size
050460              WS-PC-Total-Ed        delimited by size
050470                                 into RPT-File-Record
050480     end-string.
050500     write    RPT-File-Record.
050600*
050700 aa530-Exit.
050800     exit     section.
050900*
051000 aa600-Report-Monthly    section.
051050*
051060*  Third listing - income and expenses grouped by Yyyy-Mm key,
051070*  ascending.  Unlike the category breakdown this one really does
051080*  need sorted order, so the table is kept sorted as it is built
051090*  rather than sorted afterward - see Aa630 below for how.
051100*
051200     move     zero to WS-Mon-Count.
051300     if       WS-Trn-Count = zero
051400              go to aa610-Monthly-Write.
051500     perform  aa625-Accum-Month thru aa625-Exit
051600              varying Trn-Ndx from 1 by 1
051700              until   Trn-Ndx > WS-Trn-Count.
051800*
051900 aa610-Monthly-Write.
052000     open     extend RPTFILE.
052100     if       WS-Mon-Count = zero
052200              move SY001 to RPT-File-Record
052300              write RPT-File-Record
052400              close RPTFILE
052500              go to aa600-Exit.
052600     move     "Monthly Summary:" to RPT-File-Record.
052700     write    RPT-File-Record.
052800     perform  aa650-Write-Monthly-Line thru aa650-Exit
052900              varying Mon-Ndx from 1 by 1
053000              until   Mon-Ndx > WS-Mon-Count.
053100     close    RPTFILE.
053200*
053300 aa600-Exit.
053400     exit     section.
053500*
053600 aa625-Accum-Month       section.
053650*
053660*  Every transaction carries a month key whether it posts to the
053670*  report or not - the search below either finds the row already
053680*  in the table (At End does not fire, fall through to the When)
053690*  or it does not, in which case a new row is inserted in order.
053700*
053800     set      Mon-Ndx to 1.
053900     search   WS-Mon-Entry
054000              at end perform aa630-Insert-Month thru aa630-Exit
054100              when   WS-Mon-Key (Mon-Ndx) = WS-Trn-Yr-Mth (Trn-Ndx)
054200                     perform aa640-Add-Month-Amt thru aa640-Exit.
054300*
054400 aa625-Exit.
054500     exit     section.
054600*
054700*  New month key, first seen - find its sorted slot by scanning
054800*  for the first entry that sorts after it, then shuffle the
054900*  rest of the table down one row, same technique the old
055000*  account-code table search used, no SORT verb needed for 60
055100*  rows at most.
055200*
055300 aa630-Insert-Month      section.
055350*
055360*  Ws-Ins-Ndx defaults to one past the last row - correct if the
055370*  new key sorts after everything already in the table.  The
055380*  search below only overrides it when an earlier row sorts
055390*  later than the new key, pinning the actual insertion point.
055400*
055500     move     WS-Mon-Count to WS-Ins-Ndx.
055600     set      Mon-Ndx to 1.
055700     search   WS-Mon-Entry
055800              at end go to aa631-Insert-At-End
055900              when   WS-Mon-Key (Mon-Ndx) > WS-Trn-Yr-Mth (Trn-Ndx)
056000                     move Mon-Ndx to WS-Ins-Ndx
056100                     go to aa632-Do-Insert.
056200*
056300 aa631-Insert-At-End.
056400     compute  WS-Ins-Ndx = WS-Mon-Count + 1.
056500*
056600 aa632-Do-Insert.
056650*
056660*  Shift every row from the old last entry down to the insertion
056670*  point up one slot (varying backwards so a row is never copied
056680*  over itself), open up Ws-Ins-Ndx, then zero and accumulate
056690*  into the new row exactly like an existing match would be.
056700     if       WS-Mon-Count < WS-Mon-Max
056800              add      1 to WS-Mon-Count
056900              perform  aa635-Shift-Month-Rows thru aa635-Exit
057000                       varying Mon-Ndx from WS-Mon-Count by -1
057100                       until   Mon-Ndx = WS-Ins-Ndx
057200              move     WS-Trn-Yr-Mth (Trn-Ndx) to WS-Mon-Key (WS-Ins-Ndx)
057300              move     zero to WS-Mon-Income  (WS-Ins-Ndx)
057400                                WS-Mon-Expense (WS-Ins-Ndx)
057500              set      Mon-Ndx to WS-Ins-Ndx
057600              perform  aa640-Add-Month-Amt thru aa640-Exit.
057700*
057800 aa630-Exit.
057900     exit     section.
058000*
058100 aa635-Shift-Month-Rows  section.
058150*
058160*  One row, one slot down - driven by the backward Perform
058170*  Varying in Aa632 above, called once per row that has to move.
058200*
058300     move     WS-Mon-Entry (Mon-Ndx - 1) to WS-Mon-Entry (Mon-Ndx).
058400*
058500 aa635-Exit.
058600     exit     section.
058700*
058800 aa640-Add-Month-Amt     section.
058850*
058860*  Mon-Ndx is already sitting on the right row, whether it was
058870*  found by the search in Aa625 or just opened up by Aa632 -
058880*  same income/expense split as the overall totals accumulator.
058900*
059000     if       WS-Trn-Is-Income (Trn-Ndx)
059100              add  WS-Trn-Amount (Trn-Ndx) to WS-Mon-Income (Mon-Ndx).
059200     if       WS-Trn-Is-Expense (Trn-Ndx)
059300              add  WS-Trn-Amount (Trn-Ndx) to WS-Mon-Expense (Mon-Ndx).
059400*
059500 aa640-Exit.
059600     exit     section.
059700*
059800 aa650-Write-Monthly-Line section.
059850*
059860*  One print line per month row, ascending order falls out free
059870*  of the table already being kept sorted - no further work
059880*  needed here beyond editing the three fields onto the line.
059900*
060000     move     WS-Mon-Key (Mon-Ndx) to WS-PM-Month.
060100     move     WS-Mon-Income (Mon-Ndx) to WS-PM-Income-Ed.
060200     move     WS-Mon-Expense (Mon-Ndx) to WS-PM-Expense-Ed.
060300     write    RPT-File-Record from WS-Print-Monthly-Line.
060400*
060500 aa650-Exit.
060600     exit     section.
060700*
060800 aa700-Report-Transactions section.
060850*
060860*  Fourth listing - the whole ledger, load order, one line per
060870*  row, pipe delimited for a spreadsheet pickup downstream.
060900*
061000     open     extend RPTFILE.
061100     if       WS-Trn-Count = zero
061200              move SY003 to RPT-File-Record
061300              write RPT-File-Record
061400              close RPTFILE
061500              go to aa700-Exit.
061600     perform  aa710-Write-Trn-Line thru aa710-Exit
061700              varying Trn-Ndx from 1 by 1
061800              until   Trn-Ndx > WS-Trn-Count.
061900     close    RPTFILE.
062000*
062100 aa700-Exit.
062200     exit     section.
062300*
062400 aa710-Write-Trn-Line    section.
062450*
062460*  Category is Delimited By Space, not Size - it is a fixed
062470*  length field padded with trailing spaces and the pipe line
062480*  would otherwise carry all of that padding through to print.
062490*
062500     move     WS-Trn-Amount (Trn-Ndx) to WS-Amount-Edit.
062600     string   WS-Trn-Date (Trn-Ndx)        delimited by size
062700              " | "                        delimited by size
062800              WS-Trn-Type (Trn-Ndx)        delimited by size
062900              " | "                        delimited by size
063000              WS-Trn-Category (Trn-Ndx)    delimited by space
063100              " | "                        delimited by size
063200              WS-Amount-Edit               delimited by size
063300              " | "                        delimited by size
063400              WS-Trn-Description (Trn-Ndx) delimited by size
063500                                 into RPT-File-Record
063600     end-string.
063700     write    RPT-File-Record.
063800*
063900 aa710-Exit.
064000     exit     section.
064100*
064200 aa800-Report-Budgets    section.
064250*
064260*  Fifth and last listing - every surviving budget row with its
064270*  allocated, spent and remaining figures, Bud-Ndx order, which
064280*  is load order since the table is only ever appended to.
064300*
064400     open     extend RPTFILE.
064500     if       WS-Bud-Count = zero
064600              move SY004 to RPT-File-Record
064700              write RPT-File-Record
064800              close RPTFILE
064900              go to aa800-Exit.
065000     perform  aa810-Format-Budget-Line thru aa810-Exit
065100              varying Bud-Ndx from 1 by 1
065200              until   Bud-Ndx > WS-Bud-Count.
065300     close    RPTFILE.
065400*
065500 aa800-Exit.
065600     exit     section.
065700*
065800 aa810-Format-Budget-Line section.
065850*
065860*  Period is an optional field on the budget record - a blank
065870*  one gets the short form of the line, a populated one gets the
065880*  same line plus the trailing Period clause, two separate
065890*  String statements rather than one with a conditional clause.
065900*
066000     move     WS-Bud-Allocated (Bud-Ndx) to WS-Bud-Alloc-Edit.
066100     move     WS-Bud-Spent     (Bud-Ndx) to WS-Bud-Spent-Edit.
066200     move     WS-Bud-Remaining (Bud-Ndx) to WS-Bud-Rem-Edit.
066300     move     spaces to RPT-File-Record.
066400     if       WS-Bud-Period (Bud-Ndx) = spaces
066500              string WS-Bud-Category (Bud-Ndx) delimited by space
066600                     ": "                       delimited by size
066700                     WS-Bud-Alloc-Edit          delimited by size
066800                     " allocated, "             delimited by size
066900                     WS-Bud-Spent-Edit          delimited by size
067000                     " spent, "                 delimited by size
067100                     WS-Bud-Rem-Edit            delimited by size
067200                     " remaining"               delimited by size
067300                                        into RPT-File-Record
067400              end-string
067500     else
067600              string WS-Bud-Category (Bud-Ndx) delimited by space
067700                     ": "                       delimited by size
067800                     WS-Bud-Alloc-Edit          delimited by size
067900                     " allocated, "             delimited by size
068000                     WS-Bud-Spent-Edit          delimited by size
068100                     " spent, "                 delimited by size
068200                     WS-Bud-Rem-Edit            delimited by size
068300                     " remaining, Period: "     delimited by size
068400                     WS-Bud-Period (Bud-Ndx)    delimited by space
068500                                        into RPT-File-Record
068600              end-string.
068700     write    RPT-File-Record.
068800*
068900 aa810-Exit.
069000     exit     section.
069100*
069200 aa900-Save-Transactions section.
069250*
069260*  Ledger rewritten whole, same header record format as it was
069270*  read in - rejected rows loaded this run are simply not among
069280*  WS-Trn-Entry, so they drop out of the saved file for good.
069300*
069500     open     output TRNFILE.
069600     move     "TRN-DATE,TRN-TYPE,TRN-CATEGORY,TRN-AMOUNT,TRN-DESC"
069700              to FM-Transaction-Record.
069800     write    FM-Transaction-Record.
069900     if       WS-Trn-Count = zero
070000              go to aa900-Write-Close.
070100     perform  aa910-Write-Trn-Rec thru aa910-Exit
070200              varying Trn-Ndx from 1 by 1
070300              until   Trn-Ndx > WS-Trn-Count.
070400*
070500 aa900-Write-Close.
070600     close    TRNFILE.
070700*
070800 aa900-Exit.
070900     exit     section.
071000*
071100 aa910-Write-Trn-Rec     section.
071150*
071160*  FM-Transaction-Record is the linkage copy shared with Fm010
071170*  and Fm020 - borrowed here purely as an output work area, no
071180*  edit call involved, the row was already validated on load.
071200*
071300     move     WS-Trn-Entry (Trn-Ndx) to FM-Transaction-Record.
071400     write    FM-Transaction-Record.
071500*
071600 aa910-Exit.
071700     exit     section.
071800*
071900 aa950-Save-Budgets      section.
071950*
071960*  Same whole-file rewrite pattern as the ledger above, carrying
071970*  forward the Spent and Remaining figures this run posted -
071980*  next run's Fm020 edit call sees this run's posted totals, not
071990*  the zero balances the budget file started with.
072000*
072100     open     output BUDFILE.
072200     if       WS-Bud-Count = zero
072300              go to aa950-Close.
072400     perform  aa960-Write-Bud-Rec thru aa960-Exit
072500              varying Bud-Ndx from 1 by 1
072600              until   Bud-Ndx > WS-Bud-Count.
072700*
072800 aa950-Close.
072900     close    BUDFILE.
073000*
073100 aa950-Exit.
073200     exit     section.
073300*
073400 aa960-Write-Bud-Rec     section.
073500*
073600     move     WS-Bud-Entry (Bud-Ndx) to FM-Budget-Record.
073700     write    FM-Budget-Record.
073800*
073900 aa960-Exit.
074000     exit     section.
074100*
