000100*****************************************************************
000200*                 Personal Finance - Budget                     *
000300*                     Posting Engine Module                     *
000400*****************************************************************
000500*
000600 identification          division.
000700*
000800      program-id.        fm020.
000900*
001000*    Author.             R J Halloran.
001100*    Installation.       Applewood Computers - Personal Finance.
001200*    Date-Written.       22/09/1986.
001300*    Date-Compiled.
001400*    Security.           Applewood Computers Personal Finance
001500*                         System.  Distributed under the same
001600*                         licence terms as the rest of the
001700*                         Applewood Computers Accounting System
001800*                         suite - see the ACAS COPYING file.
001900*
002000*    Remarks.            Validates one budget record, posts a
002100*                         single expense amount against a budget
002200*                         and derives the remaining balance.  Does
002300*                         not touch the budget file - fm000 owns
002400*                         all I-O, this module is arithmetic only.
002500*
002600*    Version.            See Prog-Name in Working-Storage.
002700*
002800*    Called modules.     None.
002900*
003000*    Files used.         None - works entirely off the passed
003100*                         parameters.
003200*
003300* Changes:
003400* 22/09/86 rh   - 0015 Created, split out of the old finance ledger
003500*                 poster so the budget maths could be unit tested
003600*                 on its own.
003700* 14/04/90 rh   - 0028 Added strictly-greater-than-zero edit on the
003800*                 allocated amount - a zero budget was letting the
003900*                 spent column run away silently.
004000* 02/03/98 klm  - 0055 Y2K review - no date fields in this module,
004100*                 nothing to change.
004200* 19/11/07 vbc  - 0088 Category compare confirmed case sensitive,
004300*                 matches the ledger poster's own compare.
004400* 14/10/25 vbc  - 1.0.02 Taken into the GnuCOBOL batch rewrite,
004500*                 tidied variable case to match house style.
004600* 10/02/26 vbc  - 1.0.03 Added the Compute-Remaining function so
004700*                 fm000 derives the same way on load, post and
004800*                 save, instead of three separate SUBTRACTs.
004850* 13/02/26 vbc  - 1.0.04 Special-Names class/UPSI apparatus taken
004860*                 out, same clean up as FM010 - FM-Numeric-Class
004870*                 was declared but never once tested.  Trace
004880*                 switch rebuilt on a plain working storage flag.
004890* 14/02/26 vbc  - 1.0.05 Special-Names paragraph put back minus
004900*                 the class/UPSI part, same as FM010 - the form
004910*                 feed mnemonic belongs in every program header
004920*                 whether or not this install's listing uses it.
004930*
005000 environment             division.
005100*
005150 configuration           section.
005160 special-names.
005170     C01                     is  Top-Of-Form.
005180*
005900 data                    division.
006000*
006100 working-storage         section.
006200*
006300 77  Prog-Name               pic x(17) value "FM020   (1.0.05)".
006400*
006500 01  WS-Work-Fields.
006600     03  WS-Post-OK           pic x       value "Y".
006700         88  WS-Post-Allowed               value "Y".
006750     03  WS-Trace-Sw          pic x       value "N".
006760         88  WS-Trace-On                  value "Y".
006770         88  WS-Trace-Off                 value "N".
006800     03  filler               pic x(08).
006900*
007000 01  WS-Category-Compare.
007100     03  WS-Cat-Trn           pic x(20).
007200     03  WS-Cat-Bud           pic x(20).
007250     03  filler               pic x(05).
007300*
007610*  Trace fields - Ws-Trace-Sw hand set to "Y" and recompiled puts
007620*  the remaining balance, the amount spent and the function code
007630*  in effect on the console, same edited-field-plus-alpha-redefine
007640*  trick the FM010 trace uses.  Never driven from JCL on this one.
007650*
007660 01  WS-Remaining-Edit        pic ---,---,--9.99.
007670 01  WS-Remaining-Edit-Num redefines
007680                             WS-Remaining-Edit
007690                             pic x(13).
007710*
007750 01  WS-Spent-Edit            pic ---,---,--9.99.
007760 01  WS-Spent-Edit-Num redefines
007770                             WS-Spent-Edit
007780                             pic x(13).
007790 01  WS-Function-Edit         pic 9.
007800 01  WS-Function-Edit-X redefines
007810                             WS-Function-Edit
007820                             pic x.
007830*
007900 linkage                 section.
008000*
008100 copy "wsfmcall.cob".
008200 copy "wsfmbud.cob".
008300 copy "wsfmtrn.cob".
008400*
008500 procedure  division using FM-Calling-Data
008600                           FM-Budget-Record
008700                           FM-Transaction-Record.
008800*
008900 aa000-Main               section.
009000*
009100     move     spaces to FM-Cd-Reason.
009200     move     zero   to FM-Cd-Return-Code.
009250     if       WS-Trace-On
009260              move FM-Cd-Function to WS-Function-Edit
009270              display "FM020 TRACE - FUNCTION " WS-Function-Edit
009280     end-if.
009300*
009400     if       FM-Cd-Validate
009500              perform  cc010-Validate-Budget thru cc010-Exit
009600              go to    aa000-Exit.
009700     if       FM-Cd-Post-Expense
009800              perform  cc020-Post-Expense     thru cc020-Exit
009900              go to    aa000-Exit.
010000     if       FM-Cd-Compute-Remaining
010100              perform  cc030-Compute-Remaining thru cc030-Exit.
010200*
010300 aa000-Exit.
010400     goback.
010500*
010600 cc010-Validate-Budget    section.
010700*
010800     if       FM-Bud-Category = spaces
010900              move 1 to FM-Cd-Return-Code
011000              move "Category must not be blank" to FM-Cd-Reason
011100              go to cc010-Exit.
011200     if       FM-Bud-Allocated not > zero
011300              move 1 to FM-Cd-Return-Code
011400              move "Allocated amount must exceed zero"
011500                                        to FM-Cd-Reason.
011600*
011700 cc010-Exit.
011800     exit     section.
011900*
012000 cc020-Post-Expense       section.
012100*
012200*  Only an Expense row may post, and only to a budget whose
012300*  category matches exactly - case sensitive, no folding either
012400*  way, per the original ledger poster.
012500*
012600     move     "Y" to WS-Post-OK.
012700     if       not FM-Trn-Is-Expense
012800              move "N" to WS-Post-OK.
012900     move     FM-Trn-Category to WS-Cat-Trn.
013000     move     FM-Bud-Category to WS-Cat-Bud.
013100     if       WS-Cat-Trn not = WS-Cat-Bud
013200              move "N" to WS-Post-OK.
013300     if       not WS-Post-Allowed
013400              move 1 to FM-Cd-Return-Code
013500              move "Posting rule violation" to FM-Cd-Reason
013600              go to cc020-Exit.
013700     add      FM-Trn-Amount to FM-Bud-Spent.
013750     if       WS-Trace-On
013760              move FM-Bud-Spent to WS-Spent-Edit
013770              display "FM020 TRACE - SPENT = " WS-Spent-Edit
013780     end-if.
013800*
013900 cc020-Exit.
014000     exit     section.
014100*
014200 cc030-Compute-Remaining  section.
014300*
014400     subtract FM-Bud-Spent from FM-Bud-Allocated
014500                            giving FM-Bud-Remaining.
014600     if       WS-Trace-On
014700              move FM-Bud-Remaining to WS-Remaining-Edit
014800              display "FM020 TRACE - REMAINING = " WS-Remaining-Edit
014900     end-if.
015000*
015100 cc030-Exit.
015200     exit     section.
015300*
